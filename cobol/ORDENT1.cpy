000100******************************************************************
000200*        ORDENT1  -  REGISTRO DE ENTRADA DE ORDEN (ORDER)        *
000300*        ARCHIVO ORDERS-IN, DE 0 A 50 REGISTROS POR CORRIDA      *
000400*        LONGITUD FIJA 137; LOS ULTIMOS 20 BYTES QUEDAN DE       *
000500*        HOLGURA CONTRACTUAL PARA CAMPOS FUTUROS (VER FILLER)    *
000600******************************************************************
000700 01  ORD-REGISTRO.
000800*    IDENTIFICADOR DE LA ORDEN, NO PUEDE VENIR EN BLANCO
000900     03  ORD-ID                     PIC X(20).
001000*    PAGO POR EL ACARREO, EN CENTAVOS DE DOLAR, MAYOR O IGUAL A 0
001100     03  ORD-PAGO-CENTAVOS          PIC 9(09).
001200*    PESO DE LA ORDEN EN LIBRAS, DEBE SER MAYOR A CERO
001300     03  ORD-PESO-LBS               PIC 9(06).
001400*    VOLUMEN DE LA ORDEN EN PIES CUBICOS, DEBE SER MAYOR A CERO
001500     03  ORD-VOLUMEN-PCB            PIC 9(05).
001600*    TEXTO DE ORIGEN, NO PUEDE VENIR EN BLANCO
001700     03  ORD-ORIGEN                 PIC X(30).
001800*    TEXTO DE DESTINO, NO PUEDE VENIR EN BLANCO
001900     03  ORD-DESTINO                PIC X(30).
002000*    FECHA MAS TEMPRANA DE RECOGIDA, FORMATO AAAAMMDD
002100     03  ORD-FECHA-RECOGIDA         PIC 9(08).
002200*    FECHA MAS TARDIA DE ENTREGA, FORMATO AAAAMMDD, >= RECOGIDA
002300     03  ORD-FECHA-ENTREGA          PIC 9(08).
002400*    'Y' = CARGA PELIGROSA, 'N' = NO PELIGROSA (POR DEFECTO 'N')
002500     03  ORD-BANDERA-PELIGROSO      PIC X(01).
002600         88  ORD-PELIGROSO-SI                 VALUE 'Y'.
002700         88  ORD-PELIGROSO-NO                 VALUE 'N'.
002800*    HOLGURA CONTRACTUAL DEL ARCHIVO DE INTERFASE, SIN USO HOY
002900     03  FILLER                     PIC X(20).
