000100******************************************************************
000200*        RESSAL1  -  REGISTRO DE SALIDA DE RESULTADO (RESULT)    *
000300*        ARCHIVO RESULT-OUT: 1 ENCABEZADO + 1 LINEA POR ORDEN    *
000400*        SELECCIONADA.  FORMATO PROPIO, NO HAY CONTRATO EXTERNO  *
000500*        QUE LO FIJE, POR LO QUE LLEVA HOLGURA IGUAL QUE EL      *
000600*        RESTO DE LOS ARCHIVOS PLANOS DE ESTE DEPARTAMENTO.      *
000700******************************************************************
000800 01  RES-LINEA                      PIC X(80).
000900*
001000*    VISTA DE ENCABEZADO: CAMION, CONTEO, TOTALES Y UTILIZACION
001100 01  RES-ENCABEZADO REDEFINES RES-LINEA.
001200     05  RE-TRUCK-ID                PIC X(20).
001300     05  FILLER                     PIC X(01) VALUE "|".
001400     05  RE-CONTADOR-SEL            PIC 9(02).
001500     05  FILLER                     PIC X(01) VALUE "|".
001600     05  RE-PAGO-TOTAL-CENTAVOS     PIC 9(11).
001700     05  FILLER                     PIC X(01) VALUE "|".
001800     05  RE-PESO-TOTAL-LBS          PIC 9(07).
001900     05  FILLER                     PIC X(01) VALUE "|".
002000     05  RE-VOLUMEN-TOTAL-PCB       PIC 9(06).
002100     05  FILLER                     PIC X(01) VALUE "|".
002200     05  RE-UTIL-PESO-PCT           PIC ZZ9.99.
002300     05  FILLER                     PIC X(01) VALUE "|".
002400     05  RE-UTIL-VOLUMEN-PCT        PIC ZZ9.99.
002500     05  FILLER                     PIC X(16)  VALUE SPACES.
002600*
002700*    VISTA DE DETALLE: UNA ORDEN SELECCIONADA POR LINEA
002800 01  RES-DETALLE REDEFINES RES-LINEA.
002900     05  RD-ORDER-ID                PIC X(20).
003000     05  FILLER                     PIC X(60)  VALUE SPACES.
