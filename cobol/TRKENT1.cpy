000100******************************************************************
000200*        TRKENT1  -  REGISTRO DE ENTRADA DE CAMION (TRUCK)       *
000300*        ARCHIVO TRUCK-IN, UN SOLO REGISTRO POR CORRIDA          *
000400*        LONGITUD FIJA 33, CAMPOS CONTIGUOS SIN HOLGURA          *
000500******************************************************************
000600 01  TRK-REGISTRO.
000700*    IDENTIFICADOR DEL CAMION, NO PUEDE VENIR EN BLANCO
000800     03  TRK-ID                    PIC X(20).
000900*    CAPACIDAD MAXIMA DE PESO EN LIBRAS, DEBE SER MAYOR A CERO
001000     03  TRK-PESO-MAXIMO-LBS        PIC 9(07).
001100*    CAPACIDAD MAXIMA DE VOLUMEN EN PIES CUBICOS, MAYOR A CERO
001200     03  TRK-VOLUMEN-MAXIMO-PCB     PIC 9(06).
