000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : J. MORALES (JM)                                  *
000400* APLICACION  : TRANSPORTE / OPTIMIZACION DE CARGA
000500* PROGRAMA    : CRGOPT1
000600* TIPO        : BATCH
000700* DESCRIPCION : CALCULA, PARA UN CAMION Y SU LISTA DE ORDENES DE
000800*             : ACARREO, EL SUBCONJUNTO DE ORDENES QUE MAXIMIZA EL
000900*             : PAGO TOTAL SIN EXCEDER PESO NI VOLUMEN DEL CAMION,
001000*             : COMBINANDO SOLO ORDENES DE LA MISMA RUTA, CON
001100*             : VENTANAS DE FECHA QUE SE TRASLAPAN Y MISMA
001200*             : CONDICION DE CARGA PELIGROSA.
001300* ARCHIVOS    : TRUCKIN=C, ORDERSIN=C, RESULTOU=A
001400* ACCION (ES) : C=CALCULAR SELECCION OPTIMA DE CARGA
001500* INSTALADO   : DD/MM/AAAA
001600* BPM/RATIONAL: 104225
001700* NOMBRE      : OPTIMIZADOR DE CARGA DE CAMION
001800* DESCRIPCION : PROYECTO
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CRGOPT1.
002200 AUTHOR.                        J. MORALES.
002300 INSTALLATION.                  DEPTO SISTEMAS - TRANSPORTE.
002400 DATE-WRITTEN.                  14/03/1987.
002500 DATE-COMPILED.                 10/03/2004.
002600 SECURITY.                      USO INTERNO - CONFIDENCIAL.
002700******************************************************************
002800*                 B I T A C O R A   D E   C A M B I O S          *
002900******************************************************************
003000* 14/03/1987 JM  VERSION ORIGINAL. CORRE COMO PASO UNICO DE LOTE.
003100* 02/06/1987 JM  SE AGREGA VALIDACION DE CAPACIDADES DEL CAMION.
003200* 19/11/1988 JM  SE AGREGA TOPE DE 50 ORDENES POR CORRIDA.
003300* 08/02/1990 RAL SE CORRIGE TRASLAPE DE VENTANAS, ERA ESTRICTO.
003400* 23/07/1991 RAL SE AGREGA AISLAMIENTO DE CARGA PELIGROSA.
003500* 04/01/1993 RAL SE CAMBIA BUSQUEDA EXHAUSTIVA POR PODA POR COTA.
003600* 17/09/1994 JM  SE ORDENA POR PAGO DESCENDENTE ANTES DE BUSCAR.
003700* 30/05/1995 JM  SE AGREGA SUFIJO DE PAGO PARA PODAR MAS RAPIDO.
003800* 12/12/1996 PEDR SE CORRIGE EMPATE EN MEJOR SOLUCION (DEBIA SER
003900*                 ESTRICTAMENTE MAYOR, NO MAYOR O IGUAL).
004000* 03/03/1997 PEDR SE AGREGA REPORTE DE UTILIZACION DE PESO/VOLUMEN
004100* 21/09/1998 PEDR REVISION Y2K: FECHAS DE ORDEN A 8 DIGITOS AAAA.
004200* 11/01/1999 PEDR REVISION Y2K: SE CONFIRMA COMPARACION NUMERICA
004300*                 DE FECHAS AAAAMMDD, NO SE USA SIGLO DE 2 DIGITOS
004400* 30/08/2000 PEDR SE ELIMINA LIMITE DE PILA, SE USA TABLA FIJA 51.
004500* 14/02/2002 PEDR SE AGREGA NORMALIZACION DE RUTA (MAYUS/ESPACIOS)
004600* 02/09/2003 PEDR TKT-104225: SE AJUSTA REDONDEO DE PORCENTAJES DE
004700*                 UTILIZACION A 2 DECIMALES, MITAD SE ALEJA DE 0.
004800* 09/03/2004 PEDR TKT-108811: SE PASAN A NIVEL 77 WKS-PROGRAMA,
004900*                 WKS-J Y WKS-K (CONVENCION DEL DEPTO, JM47ADM)
005000* 10/03/2004 PEDR TKT-108811: SE AGREGA 88 A LA BANDERA DE CARGA
005100*                 PELIGROSA (ORD-PELIGROSO-SI/-NO, TO-PELIGROSO-
005200*                 SI/-NO), IGUAL QUE LAS DEMAS BANDERAS DEL PGM.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600*    UPSI-0 ACTIVA DIAGNOSTICO EXTRA EN EL RECHAZO DE LOTE.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS BANDERA-VALIDA IS "Y" "N"
006000     UPSI-0 ON STATUS IS WKS-MODO-DEPURACION
006100            OFF STATUS IS WKS-MODO-NORMAL.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*              A R C H I V O S   D E   E N T R A D A
006500     SELECT TRUCK-IN   ASSIGN   TO TRUCKIN
006600            ORGANIZATION     IS SEQUENTIAL
006700            FILE STATUS      IS FS-TRUCK-IN.
006800     SELECT ORDERS-IN  ASSIGN   TO ORDERSIN
006900            ORGANIZATION     IS SEQUENTIAL
007000            FILE STATUS      IS FS-ORDERS-IN.
007100*              A R C H I V O S   D E   S A L I D A
007200     SELECT RESULT-OUT ASSIGN   TO RESULTOU
007300            ORGANIZATION     IS SEQUENTIAL
007400            FILE STATUS      IS FS-RESULT-OUT.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*1 -->CAMION DE ENTRADA PARA LA CORRIDA. UN SOLO REGISTRO.
007900 FD  TRUCK-IN.
008000     COPY TRKENT1.
008100*2 -->ORDENES DE ACARREO CANDIDATAS. DE 0 A 50 REGISTROS.
008200 FD  ORDERS-IN.
008300     COPY ORDENT1.
008400*3 -->RESULTADO: ENCABEZADO + DETALLE DE SELECCIONADAS. SE ARMA
008500*    EN WORKING-STORAGE (COPY RESSAL1) Y SE BAJA CON WRITE...FROM.
008600 FD  RESULT-OUT.
008700 01  REG-RESULTADO                 PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000*        CAMPOS SUELTOS NIVEL 77 (CONVENCION DEL DEPTO, VER
009100*        FECHA/HORA/TIEMPO EN JM47ADM).
009200 77  WKS-PROGRAMA               PIC X(08)         VALUE
009300                                                    "CRGOPT1 ".
009400 77  WKS-J                      PIC 9(02) COMP    VALUE ZEROS.
009500 77  WKS-K                      PIC 9(02) COMP    VALUE ZEROS.
009600******************************************************************
009700*               C A M P O S    D E    T R A B A J O              *
009800******************************************************************
009900 01  WKS-CAMPOS-DE-TRABAJO.
010000     03  WKS-MAX-ORDENES            PIC 9(02) COMP    VALUE 50.
010100     03  WKS-FIN-ORDENES            PIC X(01)         VALUE 'N'.
010200         88  WKS-SI-FIN-ORDENES                       VALUE 'Y'.
010300     03  WKS-LOTE-VALIDO            PIC X(01)         VALUE 'Y'.
010400         88  WKS-SI-LOTE-VALIDO                       VALUE 'Y'.
010500         88  WKS-SI-LOTE-INVALIDO                     VALUE 'N'.
010600     03  FILLER                     PIC X(05)        VALUE SPACES.
010700******************************************************************
010800*        C O N T A D O R E S   Y   S U B I N D I C E S           *
010900******************************************************************
011000 01  WKS-CONTADORES.
011100     03  WKS-NUM-ORDENES            PIC 9(02) COMP    VALUE ZEROS.
011200     03  WKS-I                      PIC 9(02) COMP    VALUE ZEROS.
011300     03  WKS-PILA-TOPE              PIC 9(02) COMP    VALUE ZEROS.
011400     03  WKS-POS-ACTUAL             PIC 9(02) COMP    VALUE ZEROS.
011500     03  WKS-ORDEN-ACTUAL           PIC 9(02) COMP    VALUE ZEROS.
011600     03  WKS-CONTADOR-ERRORES       PIC 9(03) COMP    VALUE ZEROS.
011700     03  FILLER                     PIC X(05)        VALUE SPACES.
011800*     M E N S A J E   D E   E R R O R   D E   V A L I D A C I O N
011900 01  WKS-MENSAJE-RECHAZO.
012000     03  WKS-RECHAZO-ID             PIC X(20)        VALUE SPACES.
012100     03  FILLER                     PIC X(01)         VALUE "|".
012200     03  WKS-RECHAZO-MOTIVO         PIC X(50)        VALUE SPACES.
012300*     CASILLA TEMPORAL DEL ORDENAMIENTO (SECCION 401/402)
012400 01  WKS-ORDEN-TEMPORAL.
012500     03  TO-ID-TEMPORAL             PIC X(20).
012600     03  TO-PAGO-TEMPORAL           PIC 9(09) COMP-3.
012700     03  TO-PESO-TEMPORAL           PIC 9(06) COMP-3.
012800     03  TO-VOLUMEN-TEMPORAL        PIC 9(05) COMP-3.
012900     03  TO-ORIGEN-TEMPORAL         PIC X(30).
013000     03  TO-DESTINO-TEMPORAL        PIC X(30).
013100     03  TO-ORIGEN-NORM-TEMPORAL    PIC X(30).
013200     03  TO-DESTINO-NORM-TEMPORAL   PIC X(30).
013300     03  TO-FECHA-RECOGIDA-TEMPORAL PIC 9(08).
013400     03  TO-FECHA-ENTREGA-TEMPORAL  PIC 9(08).
013500     03  TO-PELIGROSO-TEMPORAL      PIC X(01).
013600     03  FILLER                     PIC X(05)        VALUE SPACES.
013700******************************************************************
013800*     T A B L A   D E   O R D E N E S   (O R D E N A D A S)      *
013900******************************************************************
014000 01  WKS-TABLA-ORDENES.
014100     03  WKS-ORDEN OCCURS 50 TIMES INDEXED BY WKS-OX.
014200         05  TO-ID                  PIC X(20).
014300         05  TO-PAGO                PIC 9(09) COMP-3.
014400         05  TO-PESO                PIC 9(06) COMP-3.
014500         05  TO-VOLUMEN             PIC 9(05) COMP-3.
014600         05  TO-ORIGEN              PIC X(30).
014700         05  TO-DESTINO             PIC X(30).
014800*            RUTA NORMALIZADA, USADA SOLO EN 434-COMPARA-PAR
014900         05  TO-ORIGEN-NORM         PIC X(30).
015000         05  TO-DESTINO-NORM        PIC X(30).
015100         05  TO-FECHA-RECOGIDA      PIC 9(08).
015200         05  TO-FECHA-ENTREGA       PIC 9(08).
015300         05  TO-PELIGROSO           PIC X(01).
015400             88  TO-PELIGROSO-SI                      VALUE 'Y'.
015500             88  TO-PELIGROSO-NO                       VALUE 'N'.
015600         05  FILLER                 PIC X(05).
015700******************************************************************
015800*     M A T R I Z   D E   C O M P A T I B I L I D A D            *
015900*     COMPAT(I,J) = 'Y' SI I Y J PUEDEN VIAJAR JUNTAS. SIMETRICA,*
016000*     DIAGONAL SIEMPRE 'Y' (VER 431-INICIALIZA-FILA).            *
016100******************************************************************
016200 01  WKS-TABLA-COMPAT.
016300     03  WKS-COMPAT-FILA OCCURS 50 TIMES INDEXED BY WKS-CX.
016400         05  WKS-COMPAT-COL OCCURS 50 TIMES
016500                            INDEXED BY WKS-CY PIC X(01).
016600         05  FILLER                 PIC X(01)         VALUE SPACE.
016700*     S U F I J O S   D E   P A G O   (C O T A   S U P E R I O R)
016800*     SUFIJO(I) = SUMA DE PAGO DE LAS ORDENES I..N, YA ORDENADAS.
016900 01  WKS-TABLA-SUFIJOS.
017000     03  WKS-SUFIJO OCCURS 51 TIMES
017100                     INDEXED BY WKS-SX  PIC 9(11) COMP-3.
017200     03  FILLER                     PIC X(04)        VALUE SPACES.
017300******************************************************************
017400*     P I L A   D E   B U S Q U E D A   S I N   R E C U R S I O N*
017500*     REEMPLAZA LA RECURSION DEL ALGORITMO FUENTE (ESTE COMPILA- *
017600*     DOR NO TIENE CALL RECURSIVE). CADA NIVEL GUARDA POSICION,  *
017700*     ESTADO, TOTALES Y ELEGIBLES/SELECCION HEREDADOS DEL PADRE. *
017800******************************************************************
017900 01  WKS-PILA.
018000     03  WKS-PILA-NIVEL OCCURS 51 TIMES INDEXED BY WKS-PX.
018100         05  PL-POSICION            PIC 9(02) COMP.
018200         05  PL-ESTADO              PIC X(01).
018300             88  PL-POR-INCLUIR                       VALUE 'I'.
018400             88  PL-POR-OMITIR                         VALUE 'S'.
018500             88  PL-TERMINADO                           VALUE 'X'.
018600         05  PL-PAGO                PIC 9(11) COMP-3.
018700         05  PL-PESO                PIC 9(07) COMP-3.
018800         05  PL-VOLUMEN             PIC 9(06) COMP-3.
018900         05  PL-ELEGIBLES           PIC X(50).
019000         05  PL-ELEGIBLES-TABLA REDEFINES PL-ELEGIBLES.
019100             07  PL-ELEGIBLE OCCURS 50 TIMES PIC X(01).
019200         05  PL-SELECCION           PIC X(50).
019300         05  PL-SELECCION-TABLA REDEFINES PL-SELECCION.
019400             07  PL-SEL-FLAG OCCURS 50 TIMES PIC X(01).
019500         05  FILLER                 PIC X(05)        VALUE SPACES.
019600*     M E J O R   S O L U C I O N   E N C O N T R A D A
019700*     SE ACTUALIZA SOLO CON PAGO ESTRICTAMENTE MAYOR (NO EMPATE).
019800 01  WKS-MEJOR-SOLUCION.
019900     03  WKS-MEJOR-PAGO             PIC 9(11) COMP-3  VALUE ZEROS.
020000     03  WKS-MEJOR-SELECCION        PIC X(50)        VALUE SPACES.
020100     03  WKS-MEJOR-SELECCION-TABLA REDEFINES
020200         WKS-MEJOR-SELECCION.
020300         05  WKS-MEJOR-SEL-FLAG OCCURS 50 TIMES       PIC X(01).
020400     03  FILLER                     PIC X(05)        VALUE SPACES.
020500*     T O T A L E S   Y   U T I L I Z A C I O N   D E L   LOTE
020600 01  WKS-TOTALES.
020700     03  WKS-TOTAL-PAGO             PIC 9(11) COMP-3  VALUE ZEROS.
020800     03  WKS-TOTAL-PESO             PIC 9(07) COMP-3  VALUE ZEROS.
020900     03  WKS-TOTAL-VOLUMEN          PIC 9(06) COMP-3  VALUE ZEROS.
021000     03  WKS-UTIL-PESO-PCT          PIC 9(03)V99      VALUE ZEROS.
021100     03  WKS-UTIL-VOLUMEN-PCT       PIC 9(03)V99      VALUE ZEROS.
021200     03  FILLER                     PIC X(05)        VALUE SPACES.
021300*     C A M P O S   D E   N O R M A L I Z A C I O N   D E  TEXTO
021400*     USADOS SOLO DENTRO DE 420/421/422/423.
021500 01  WKS-NORMALIZA.
021600     03  WKS-NORM-ENTRADA           PIC X(30)        VALUE SPACES.
021700     03  WKS-NORM-SALIDA            PIC X(30)        VALUE SPACES.
021800     03  WKS-NORM-POS               PIC 9(02) COMP    VALUE ZEROS.
021900     03  FILLER                     PIC X(05)        VALUE SPACES.
022000*     L I N E A   D E   R E S U L T A D O   E N   M E M O R I A
022100*     SE BAJA AL ARCHIVO CON WRITE...FROM PARA NO PERDER LOS
022200*     SEPARADORES "|" (FILLER CON VALUE) AL LIMPIAR EL REGISTRO.
022300     COPY RESSAL1.
022400*        V A R I A B L E S   D E   F I L E   S T A T U S
022500 01  FS-TRUCK-IN                    PIC 9(02)         VALUE ZEROS.
022600 01  FS-ORDERS-IN                   PIC 9(02)         VALUE ZEROS.
022700 01  FS-RESULT-OUT                  PIC 9(02)         VALUE ZEROS.
022800******************************************************************
022900 PROCEDURE DIVISION.
023000*    CONTROL MAESTRO DE LA CORRIDA.
023100 000-MAIN SECTION.
023200     PERFORM 100-ABRE-ARCHIVOS
023300     PERFORM 200-VALIDA-CAMION
023400     IF WKS-SI-LOTE-VALIDO
023500        PERFORM 300-CARGA-Y-VALIDA-ORDENES
023600     END-IF
023700     IF WKS-SI-LOTE-VALIDO
023800        PERFORM 400-ORDENA-POR-PAYOUT
023900        PERFORM 410-CALCULA-SUFIJOS
024000        PERFORM 420-NORMALIZA-RUTAS
024100        PERFORM 430-ARMA-COMPATIBILIDAD
024200        PERFORM 500-BUSQUEDA-OPTIMA
024300        PERFORM 600-ARMA-RESULTADO
024400        PERFORM 700-ESCRIBE-RESULTADO
024500     ELSE
024600        PERFORM 900-ERROR-FATAL
024700     END-IF
024800     PERFORM 800-CIERRA-ARCHIVOS
024900     STOP RUN.
025000 000-MAIN-E. EXIT.
025100
025200*APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA DE LA CORRIDA. SI
025300*CUALQUIERA DE LOS TRES NO ABRE, LA CORRIDA SE TERMINA.
025400 100-ABRE-ARCHIVOS SECTION.
025500     OPEN INPUT  TRUCK-IN, ORDERS-IN
025600     OPEN OUTPUT RESULT-OUT
025700
025800*    IGUAL QUE EL RESTO DE ARCHIVOS SECUENCIALES DE ESTE DEPTO.
025900     IF FS-TRUCK-IN NOT = 0 OR FS-ORDERS-IN NOT = 0 OR
026000        FS-RESULT-OUT NOT = 0
026100        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE LA CORRIDA ***"
026200        DISPLAY "FS TRUCKIN  : " FS-TRUCK-IN
026300        DISPLAY "FS ORDERSIN : " FS-ORDERS-IN
026400        DISPLAY "FS RESULTOU : " FS-RESULT-OUT
026500        MOVE  91        TO RETURN-CODE
026600        PERFORM 800-CIERRA-ARCHIVOS
026700        STOP RUN
026800     END-IF.
026900 100-ABRE-ARCHIVOS-E. EXIT.
027000
027100*VALIDACIONES DEL CAMION DE LA CORRIDA (REGLA DE NEGOCIO 1).
027200 200-VALIDA-CAMION SECTION.
027300     MOVE 'Y' TO WKS-LOTE-VALIDO
027400
027500     READ TRUCK-IN
027600         AT END
027700             MOVE SPACES          TO WKS-RECHAZO-ID
027800             MOVE "NO SE RECIBIO REGISTRO DE CAMION"
027900                                  TO WKS-RECHAZO-MOTIVO
028000             PERFORM 910-DOCUMENTA-RECHAZO
028100     END-READ
028200
028300     IF WKS-SI-LOTE-VALIDO
028400        IF TRK-ID = SPACES
028500           MOVE SPACES           TO WKS-RECHAZO-ID
028600           MOVE "TRK-ID EN BLANCO"
028700                                  TO WKS-RECHAZO-MOTIVO
028800           PERFORM 910-DOCUMENTA-RECHAZO
028900        END-IF
029000     END-IF
029100
029200     IF WKS-SI-LOTE-VALIDO
029300        IF TRK-PESO-MAXIMO-LBS NOT > ZEROS
029400           MOVE TRK-ID           TO WKS-RECHAZO-ID
029500           MOVE "PESO MAXIMO DEBE SER MAYOR A CERO"
029600                                  TO WKS-RECHAZO-MOTIVO
029700           PERFORM 910-DOCUMENTA-RECHAZO
029800        END-IF
029900     END-IF
030000
030100     IF WKS-SI-LOTE-VALIDO
030200        IF TRK-VOLUMEN-MAXIMO-PCB NOT > ZEROS
030300           MOVE TRK-ID           TO WKS-RECHAZO-ID
030400           MOVE "VOLUMEN MAXIMO DEBE SER MAYOR A CERO"
030500                                  TO WKS-RECHAZO-MOTIVO
030600           PERFORM 910-DOCUMENTA-RECHAZO
030700        END-IF
030800     END-IF.
030900 200-VALIDA-CAMION-E. EXIT.
031000
031100*LECTURA Y VALIDACION DE CADA ORDEN (REGLA DE NEGOCIO 2 Y 3).
031200 300-CARGA-Y-VALIDA-ORDENES SECTION.
031300     MOVE ZEROS TO WKS-NUM-ORDENES
031400     MOVE 'N'   TO WKS-FIN-ORDENES
031500
031600     PERFORM 310-LEE-Y-VALIDA-UNA-ORDEN
031700         UNTIL WKS-SI-FIN-ORDENES OR WKS-SI-LOTE-INVALIDO
031800
031900     IF WKS-SI-LOTE-VALIDO
032000        IF WKS-NUM-ORDENES > WKS-MAX-ORDENES
032100           MOVE SPACES           TO WKS-RECHAZO-ID
032200           MOVE "SE RECIBIERON MAS DE 50 ORDENES"
032300                                  TO WKS-RECHAZO-MOTIVO
032400           PERFORM 910-DOCUMENTA-RECHAZO
032500        END-IF
032600     END-IF.
032700 300-CARGA-Y-VALIDA-ORDENES-E. EXIT.
032800
032900*LEE UN REGISTRO DE ORDERS-IN. SI YA NO HAY CUPO EN LA TABLA
033000*SOLO SE CUENTA, PARA QUE 300 DETECTE EL EXCESO DE 50.
033100 310-LEE-Y-VALIDA-UNA-ORDEN SECTION.
033200     READ ORDERS-IN
033300         AT END
033400             MOVE 'Y' TO WKS-FIN-ORDENES
033500     END-READ
033600
033700     IF NOT WKS-SI-FIN-ORDENES
033800        IF WKS-NUM-ORDENES < WKS-MAX-ORDENES
033900           ADD 1 TO WKS-NUM-ORDENES
034000           SET WKS-OX TO WKS-NUM-ORDENES
034100           MOVE ORD-ID            TO TO-ID (WKS-OX)
034200           MOVE ORD-PAGO-CENTAVOS TO TO-PAGO (WKS-OX)
034300           MOVE ORD-PESO-LBS      TO TO-PESO (WKS-OX)
034400           MOVE ORD-VOLUMEN-PCB   TO TO-VOLUMEN (WKS-OX)
034500           MOVE ORD-ORIGEN        TO TO-ORIGEN (WKS-OX)
034600           MOVE ORD-DESTINO       TO TO-DESTINO (WKS-OX)
034700           MOVE ORD-FECHA-RECOGIDA TO TO-FECHA-RECOGIDA (WKS-OX)
034800           MOVE ORD-FECHA-ENTREGA TO TO-FECHA-ENTREGA (WKS-OX)
034900*          EN BLANCO SE ASUME "NO PELIGROSA" (DEFAULT).
035000           IF ORD-BANDERA-PELIGROSO = SPACE
035100              MOVE 'N'            TO TO-PELIGROSO (WKS-OX)
035200           ELSE
035300              MOVE ORD-BANDERA-PELIGROSO TO TO-PELIGROSO (WKS-OX)
035400           END-IF
035500           PERFORM 320-VALIDA-CAMPOS-ORDEN
035600        ELSE
035700           ADD 1 TO WKS-NUM-ORDENES
035800        END-IF
035900     END-IF.
036000 310-LEE-Y-VALIDA-UNA-ORDEN-E. EXIT.
036100
036200*VALIDACIONES DE CAMPO DE LA ORDEN WKS-OX (REGLA DE NEGOCIO 2).
036300 320-VALIDA-CAMPOS-ORDEN SECTION.
036400     IF TO-ID (WKS-OX) = SPACES
036500        MOVE SPACES              TO WKS-RECHAZO-ID
036600        MOVE "ORD-ID EN BLANCO"   TO WKS-RECHAZO-MOTIVO
036700        PERFORM 910-DOCUMENTA-RECHAZO
036800     END-IF
036900
037000     IF WKS-SI-LOTE-VALIDO
037100        IF TO-PESO (WKS-OX) NOT > ZEROS
037200           MOVE TO-ID (WKS-OX)   TO WKS-RECHAZO-ID
037300           MOVE "PESO DE LA ORDEN DEBE SER MAYOR A CERO"
037400                                  TO WKS-RECHAZO-MOTIVO
037500           PERFORM 910-DOCUMENTA-RECHAZO
037600        END-IF
037700     END-IF
037800
037900     IF WKS-SI-LOTE-VALIDO
038000        IF TO-VOLUMEN (WKS-OX) NOT > ZEROS
038100           MOVE TO-ID (WKS-OX)   TO WKS-RECHAZO-ID
038200           MOVE "VOLUMEN DE LA ORDEN DEBE SER MAYOR A CERO"
038300                                  TO WKS-RECHAZO-MOTIVO
038400           PERFORM 910-DOCUMENTA-RECHAZO
038500        END-IF
038600     END-IF
038700
038800     IF WKS-SI-LOTE-VALIDO
038900        IF TO-ORIGEN (WKS-OX) = SPACES
039000           MOVE TO-ID (WKS-OX)   TO WKS-RECHAZO-ID
039100           MOVE "ORIGEN EN BLANCO"
039200                                  TO WKS-RECHAZO-MOTIVO
039300           PERFORM 910-DOCUMENTA-RECHAZO
039400        END-IF
039500     END-IF
039600
039700     IF WKS-SI-LOTE-VALIDO
039800        IF TO-DESTINO (WKS-OX) = SPACES
039900           MOVE TO-ID (WKS-OX)   TO WKS-RECHAZO-ID
040000           MOVE "DESTINO EN BLANCO"
040100                                  TO WKS-RECHAZO-MOTIVO
040200           PERFORM 910-DOCUMENTA-RECHAZO
040300        END-IF
040400     END-IF
040500
040600*    LA CLASE BANDERA-VALIDA VIENE DEL SPECIAL-NAMES.
040700     IF WKS-SI-LOTE-VALIDO
040800        IF TO-PELIGROSO (WKS-OX) IS NOT BANDERA-VALIDA
040900           MOVE TO-ID (WKS-OX)   TO WKS-RECHAZO-ID
041000           MOVE "BANDERA DE PELIGROSO DEBE SER Y O N"
041100                                  TO WKS-RECHAZO-MOTIVO
041200           PERFORM 910-DOCUMENTA-RECHAZO
041300        END-IF
041400     END-IF
041500
041600*    FECHAS AAAAMMDD (REVISION Y2K 1998/1999, VER BITACORA).
041700     IF WKS-SI-LOTE-VALIDO
041800        IF TO-FECHA-ENTREGA (WKS-OX) < TO-FECHA-RECOGIDA (WKS-OX)
041900           MOVE TO-ID (WKS-OX)   TO WKS-RECHAZO-ID
042000           MOVE "FECHA ENTREGA ANTERIOR A FECHA RECOGIDA"
042100                                  TO WKS-RECHAZO-MOTIVO
042200           PERFORM 910-DOCUMENTA-RECHAZO
042300        END-IF
042400     END-IF.
042500 320-VALIDA-CAMPOS-ORDEN-E. EXIT.
042600
042700*ORDENAMIENTO ESTABLE DESCENDENTE POR PAGO (INSERCION). SE EVITA
042800*LA SORT DEL SISTEMA PORQUE LA TABLA YA ESTA EN MEMORIA.
042900 400-ORDENA-POR-PAYOUT SECTION.
043000     IF WKS-NUM-ORDENES > 1
043100        PERFORM 401-INSERTA-ORDEN
043200           VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-ORDENES
043300     END-IF.
043400 400-ORDENA-POR-PAYOUT-E. EXIT.
043500
043600*DESLIZA LA ORDEN EN WKS-I HACIA ATRAS HASTA SU LUGAR POR PAGO.
043700 401-INSERTA-ORDEN SECTION.
043800     MOVE WKS-ORDEN (WKS-I)    TO WKS-ORDEN-TEMPORAL
043900     MOVE WKS-I                TO WKS-J
044000     PERFORM 402-DESPLAZA-MAYORES
044100         UNTIL WKS-J < 2 OR
044200               TO-PAGO (WKS-J - 1) NOT < TO-PAGO-TEMPORAL
044300     MOVE WKS-ORDEN-TEMPORAL    TO WKS-ORDEN (WKS-J).
044400 401-INSERTA-ORDEN-E. EXIT.
044500
044600*DESPLAZA UNA POSICION A LA DERECHA LA ORDEN DE MENOR PAGO.
044700 402-DESPLAZA-MAYORES SECTION.
044800     MOVE WKS-ORDEN (WKS-J - 1) TO WKS-ORDEN (WKS-J)
044900     SUBTRACT 1 FROM WKS-J.
045000 402-DESPLAZA-MAYORES-E. EXIT.
045100
045200*SUMAS DE COLA: SUFIJO(I) = PAGO DE LAS ORDENES I..N (BASE 51=0).
045300 410-CALCULA-SUFIJOS SECTION.
045400     MOVE ZEROS TO WKS-SUFIJO (WKS-NUM-ORDENES + 1)
045500     IF WKS-NUM-ORDENES > 0
045600        PERFORM 411-ACUMULA-SUFIJO
045700           VARYING WKS-I FROM WKS-NUM-ORDENES BY -1
045800           UNTIL WKS-I < 1
045900     END-IF.
046000 410-CALCULA-SUFIJOS-E. EXIT.
046100
046200*UN SUFIJO ES EL SUFIJO SIGUIENTE MAS EL PAGO DE LA ORDEN ACTUAL.
046300 411-ACUMULA-SUFIJO SECTION.
046400     COMPUTE WKS-SUFIJO (WKS-I) =
046500             WKS-SUFIJO (WKS-I + 1) + TO-PAGO (WKS-I).
046600 411-ACUMULA-SUFIJO-E. EXIT.
046700
046800*NORMALIZACION DE ORIGEN/DESTINO PARA COMPARAR RUTAS (REGLA 1).
046900*SIN FUNCIONES INTRINSECAS (EL COMPILADOR DE ESTE SHOP NO LAS
047000*SOPORTA); SE HACE UNA SOLA VEZ POR ORDEN, ANTES DE 430.
047100 420-NORMALIZA-RUTAS SECTION.
047200     IF WKS-NUM-ORDENES > 0
047300        PERFORM 421-NORMALIZA-UNA-ORDEN
047400           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-ORDENES
047500     END-IF.
047600 420-NORMALIZA-RUTAS-E. EXIT.
047700
047800*NORMALIZA ORIGEN Y DESTINO DE UNA SOLA ORDEN, UNO TRAS OTRO.
047900 421-NORMALIZA-UNA-ORDEN SECTION.
048000     MOVE TO-ORIGEN (WKS-I)  TO WKS-NORM-ENTRADA
048100     PERFORM 422-JUSTIFICA-Y-MAYUSCULA
048200     MOVE WKS-NORM-SALIDA    TO TO-ORIGEN-NORM (WKS-I)
048300
048400     MOVE TO-DESTINO (WKS-I) TO WKS-NORM-ENTRADA
048500     PERFORM 422-JUSTIFICA-Y-MAYUSCULA
048600     MOVE WKS-NORM-SALIDA    TO TO-DESTINO-NORM (WKS-I).
048700 421-NORMALIZA-UNA-ORDEN-E. EXIT.
048800
048900*BUSCA EL PRIMER CARACTER NO BLANCO, RECORTA CON REFERENCE
049000*MODIFICATION Y PASA A MAYUSCULAS CON INSPECT CONVERTING.
049100 422-JUSTIFICA-Y-MAYUSCULA SECTION.
049200     MOVE SPACES TO WKS-NORM-SALIDA
049300     MOVE ZEROS  TO WKS-NORM-POS
049400     PERFORM 423-BUSCA-PRIMER-CARACTER
049500         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 30 OR
049600                 WKS-NORM-POS NOT = ZEROS
049700     IF WKS-NORM-POS NOT = ZEROS
049800        MOVE WKS-NORM-ENTRADA (WKS-NORM-POS:31 - WKS-NORM-POS)
049900                               TO WKS-NORM-SALIDA
050000     END-IF
050100     INSPECT WKS-NORM-SALIDA CONVERTING
050200              "abcdefghijklmnopqrstuvwxyz"
050300           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050400 422-JUSTIFICA-Y-MAYUSCULA-E. EXIT.
050500
050600*PRIMERA POSICION NO BLANCA DE WKS-NORM-ENTRADA.
050700 423-BUSCA-PRIMER-CARACTER SECTION.
050800     IF WKS-NORM-ENTRADA (WKS-K:1) NOT = SPACE
050900        MOVE WKS-K TO WKS-NORM-POS
051000     END-IF.
051100 423-BUSCA-PRIMER-CARACTER-E. EXIT.
051200
051300*MATRIZ DE COMPATIBILIDAD POR PARES (REGLAS 1, 2 Y 3): MISMA
051400*RUTA NORMALIZADA, VENTANAS DE FECHA TRASLAPADAS Y MISMA
051500*CONDICION DE CARGA PELIGROSA.
051600 430-ARMA-COMPATIBILIDAD SECTION.
051700     IF WKS-NUM-ORDENES > 0
051800        PERFORM 431-INICIALIZA-FILA
051900           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-ORDENES
052000        PERFORM 433-COMPARA-FILA
052100           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-ORDENES
052200     END-IF.
052300 430-ARMA-COMPATIBILIDAD-E. EXIT.
052400
052500*UNA ORDEN SIEMPRE ES COMPATIBLE CONSIGO MISMA (DIAGONAL).
052600 431-INICIALIZA-FILA SECTION.
052700     SET WKS-CX TO WKS-I
052800     SET WKS-CY TO WKS-I
052900     MOVE 'Y' TO WKS-COMPAT-COL (WKS-CX WKS-CY).
053000 431-INICIALIZA-FILA-E. EXIT.
053100
053200*COMPARA LA ORDEN WKS-I CONTRA LAS QUE VIENEN DESPUES (WKS-J).
053300 433-COMPARA-FILA SECTION.
053400     IF WKS-I < WKS-NUM-ORDENES
053500        PERFORM 434-COMPARA-PAR
053600           VARYING WKS-J FROM WKS-I + 1 BY 1
053700           UNTIL WKS-J > WKS-NUM-ORDENES
053800     END-IF.
053900 433-COMPARA-FILA-E. EXIT.
054000
054100*SI LAS TRES CONDICIONES DE 430 SE CUMPLEN, MARCA (I,J) Y (J,I).
054200 434-COMPARA-PAR SECTION.
054300     IF TO-ORIGEN-NORM (WKS-I)  = TO-ORIGEN-NORM (WKS-J)  AND
054400        TO-DESTINO-NORM (WKS-I) = TO-DESTINO-NORM (WKS-J) AND
054500        TO-PELIGROSO (WKS-I)    = TO-PELIGROSO (WKS-J)    AND
054600        NOT (TO-FECHA-RECOGIDA (WKS-I) > TO-FECHA-ENTREGA (WKS-J))
054700        AND
054800        NOT (TO-FECHA-RECOGIDA (WKS-J) > TO-FECHA-ENTREGA (WKS-I))
054900        SET WKS-CX TO WKS-I
055000        SET WKS-CY TO WKS-J
055100        MOVE 'Y' TO WKS-COMPAT-COL (WKS-CX WKS-CY)
055200        SET WKS-CX TO WKS-J
055300        SET WKS-CY TO WKS-I
055400        MOVE 'Y' TO WKS-COMPAT-COL (WKS-CX WKS-CY)
055500     END-IF.
055600 434-COMPARA-PAR-E. EXIT.
055700
055800*BUSQUEDA EXHAUSTIVA CON PODA POR COTA, SIN RECURSION (REGLA
055900*4/5). SE EXPLORA PRIMERO LA RAMA DE INCLUIR, LUEGO OMITIR,
056000*IGUAL QUE EL ALGORITMO RECURSIVO ORIGINAL.
056100 500-BUSQUEDA-OPTIMA SECTION.
056200     MOVE ZEROS  TO WKS-MEJOR-PAGO
056300     MOVE SPACES TO WKS-MEJOR-SELECCION
056400     MOVE ZEROS  TO WKS-TOTAL-PESO WKS-TOTAL-VOLUMEN
056500
056600*    LOTE SIN ORDENES ES VALIDO (REGLA 4): SELECCION VACIA.
056700     IF WKS-NUM-ORDENES > 0
056800        MOVE 1      TO WKS-PILA-TOPE
056900        SET WKS-PX  TO 1
057000        MOVE 1      TO PL-POSICION (WKS-PX)
057100        MOVE 'I'    TO PL-ESTADO (WKS-PX)
057200        MOVE ZEROS  TO PL-PAGO (WKS-PX)
057300        MOVE ZEROS  TO PL-PESO (WKS-PX)
057400        MOVE ZEROS  TO PL-VOLUMEN (WKS-PX)
057500        PERFORM 501-MARCA-TODAS-ELEGIBLES
057600        MOVE SPACES TO PL-SELECCION (WKS-PX)
057700
057800        PERFORM 510-PASO-DE-BUSQUEDA
057900            UNTIL WKS-PILA-TOPE = 0
058000     END-IF.
058100 500-BUSQUEDA-OPTIMA-E. EXIT.
058200
058300*EL NIVEL RAIZ ARRANCA SIN RESTRICCION: TODAS LAS ORDENES
058400*ELEGIBLES (VER 532/533).
058500 501-MARCA-TODAS-ELEGIBLES SECTION.
058600     MOVE SPACES TO PL-ELEGIBLES (WKS-PX)
058700     PERFORM 502-MARCA-UNA-ELEGIBLE
058800         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-NUM-ORDENES.
058900 501-MARCA-TODAS-ELEGIBLES-E. EXIT.
059000
059100 502-MARCA-UNA-ELEGIBLE SECTION.
059200     MOVE 'Y' TO PL-ELEGIBLE (WKS-PX, WKS-K).
059300 502-MARCA-UNA-ELEGIBLE-E. EXIT.
059400
059500*ATIENDE EL NIVEL DEL TOPE SEGUN SU ESTADO ('I'/'S'/OTRO).
059600 510-PASO-DE-BUSQUEDA SECTION.
059700     SET WKS-PX TO WKS-PILA-TOPE
059800     EVALUATE TRUE
059900        WHEN PL-POR-INCLUIR (WKS-PX)
060000             PERFORM 520-ATIENDE-ENTRADA-AL-NIVEL
060100        WHEN PL-POR-OMITIR (WKS-PX)
060200             PERFORM 540-INTENTA-RAMA-OMITIR
060300        WHEN OTHER
060400             SUBTRACT 1 FROM WKS-PILA-TOPE
060500     END-EVALUATE.
060600 510-PASO-DE-BUSQUEDA-E. EXIT.
060700
060800*ENTRADA AL NODO: REGISTRA MEJOR, CASO BASE Y PODA, LUEGO
060900*INTENTA LA RAMA DE INCLUIR.
061000 520-ATIENDE-ENTRADA-AL-NIVEL SECTION.
061100     IF PL-PAGO (WKS-PX) > WKS-MEJOR-PAGO
061200        MOVE PL-PAGO (WKS-PX)      TO WKS-MEJOR-PAGO
061300        MOVE PL-SELECCION (WKS-PX) TO WKS-MEJOR-SELECCION
061400     END-IF
061500
061600     MOVE PL-POSICION (WKS-PX) TO WKS-POS-ACTUAL
061700
061800*    CASO BASE: NO QUEDAN ORDENES POR DECIDIR.
061900     IF WKS-POS-ACTUAL > WKS-NUM-ORDENES
062000        SUBTRACT 1 FROM WKS-PILA-TOPE
062100     ELSE
062200*       PODA POR COTA (VER BANNER DE WKS-TABLA-SUFIJOS).
062300        IF PL-PAGO (WKS-PX) + WKS-SUFIJO (WKS-POS-ACTUAL)
062400           NOT > WKS-MEJOR-PAGO
062500           SUBTRACT 1 FROM WKS-PILA-TOPE
062600        ELSE
062700           MOVE 'S' TO PL-ESTADO (WKS-PX)
062800           PERFORM 530-INTENTA-RAMA-INCLUIR
062900        END-IF
063000     END-IF.
063100 520-ATIENDE-ENTRADA-AL-NIVEL-E. EXIT.
063200
063300*RAMA DE INCLUIR: SOLO SI LA ORDEN SIGUE ELEGIBLE Y CABE EN
063400*PESO/VOLUMEN DEL CAMION.
063500 530-INTENTA-RAMA-INCLUIR SECTION.
063600     MOVE PL-POSICION (WKS-PX) TO WKS-ORDEN-ACTUAL
063700     IF PL-ELEGIBLE (WKS-PX, WKS-ORDEN-ACTUAL) = 'Y'
063800        AND PL-PESO (WKS-PX) + TO-PESO (WKS-ORDEN-ACTUAL)
063900            NOT > TRK-PESO-MAXIMO-LBS
064000        AND PL-VOLUMEN (WKS-PX) + TO-VOLUMEN (WKS-ORDEN-ACTUAL)
064100            NOT > TRK-VOLUMEN-MAXIMO-PCB
064200        PERFORM 531-EMPUJA-NIVEL-HIJO-INCLUYENDO
064300     END-IF.
064400 530-INTENTA-RAMA-INCLUIR-E. EXIT.
064500
064600*APILA UN NIVEL HIJO QUE YA INCLUYE LA ORDEN ACTUAL.
064700 531-EMPUJA-NIVEL-HIJO-INCLUYENDO SECTION.
064800     MOVE WKS-PX TO WKS-I
064900     ADD 1 TO WKS-PILA-TOPE
065000     SET WKS-PX TO WKS-PILA-TOPE
065100
065200     MOVE PL-POSICION (WKS-I)   TO PL-POSICION (WKS-PX)
065300     ADD  1                    TO PL-POSICION (WKS-PX)
065400     MOVE 'I'                  TO PL-ESTADO (WKS-PX)
065500     ADD TO-PAGO   (WKS-ORDEN-ACTUAL) PL-PAGO   (WKS-I)
065600                                GIVING PL-PAGO (WKS-PX)
065700     ADD TO-PESO   (WKS-ORDEN-ACTUAL) PL-PESO   (WKS-I)
065800                                GIVING PL-PESO (WKS-PX)
065900     ADD TO-VOLUMEN (WKS-ORDEN-ACTUAL) PL-VOLUMEN (WKS-I)
066000                                GIVING PL-VOLUMEN (WKS-PX)
066100     MOVE PL-SELECCION (WKS-I)  TO PL-SELECCION (WKS-PX)
066200     MOVE 'Y' TO PL-SEL-FLAG (WKS-PX, WKS-ORDEN-ACTUAL)
066300     PERFORM 532-INTERSECTA-ELEGIBLES.
066400 531-EMPUJA-NIVEL-HIJO-INCLUYENDO-E. EXIT.
066500
066600*RECALCULA LOS ELEGIBLES DEL NIVEL HIJO RECIEN APILADO.
066700 532-INTERSECTA-ELEGIBLES SECTION.
066800     PERFORM 533-INTERSECTA-UNA
066900         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-NUM-ORDENES.
067000 532-INTERSECTA-ELEGIBLES-E. EXIT.
067100
067200*ELEGIBLE EN EL HIJO SOLO SI YA LO ERA EN EL PADRE Y ES
067300*COMPATIBLE CON LA ORDEN QUE SE ACABA DE INCLUIR.
067400 533-INTERSECTA-UNA SECTION.
067500     IF PL-ELEGIBLE (WKS-I, WKS-K) = 'Y' AND
067600        WKS-COMPAT-COL (WKS-ORDEN-ACTUAL, WKS-K) = 'Y'
067700        MOVE 'Y' TO PL-ELEGIBLE (WKS-PX, WKS-K)
067800     ELSE
067900        MOVE 'N' TO PL-ELEGIBLE (WKS-PX, WKS-K)
068000     END-IF.
068100 533-INTERSECTA-UNA-E. EXIT.
068200
068300*RAMA DE OMITIR: EL NIVEL ACTUAL QUEDA 'X' Y SE APILA UN HIJO
068400*QUE AVANZA DE POSICION SIN CAMBIAR TOTALES NI SELECCION.
068500 540-INTENTA-RAMA-OMITIR SECTION.
068600     MOVE 'X' TO PL-ESTADO (WKS-PX)
068700     MOVE WKS-PX TO WKS-I
068800     ADD 1 TO WKS-PILA-TOPE
068900     SET WKS-PX TO WKS-PILA-TOPE
069000
069100     MOVE PL-POSICION (WKS-I)  TO PL-POSICION (WKS-PX)
069200     ADD  1                   TO PL-POSICION (WKS-PX)
069300     MOVE 'I'                 TO PL-ESTADO (WKS-PX)
069400     MOVE PL-PAGO (WKS-I)      TO PL-PAGO (WKS-PX)
069500     MOVE PL-PESO (WKS-I)      TO PL-PESO (WKS-PX)
069600     MOVE PL-VOLUMEN (WKS-I)   TO PL-VOLUMEN (WKS-PX)
069700     MOVE PL-ELEGIBLES (WKS-I) TO PL-ELEGIBLES (WKS-PX)
069800     MOVE PL-SELECCION (WKS-I) TO PL-SELECCION (WKS-PX).
069900 540-INTENTA-RAMA-OMITIR-E. EXIT.
070000
070100*TOTALES FINALES Y PORCENTAJES DE UTILIZACION (REGLA 5).
070200 600-ARMA-RESULTADO SECTION.
070300     MOVE ZEROS TO WKS-TOTAL-PAGO WKS-TOTAL-PESO WKS-TOTAL-VOLUMEN
070400     MOVE WKS-MEJOR-PAGO TO WKS-TOTAL-PAGO
070500
070600     IF WKS-NUM-ORDENES > 0
070700        PERFORM 601-SUMA-SI-SELECCIONADA
070800           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-ORDENES
070900     END-IF
071000
071100*    REDONDEO A 2 DECIMALES, MITAD SE ALEJA DE 0 (TKT-104225).
071200     MOVE ZEROS TO WKS-UTIL-PESO-PCT WKS-UTIL-VOLUMEN-PCT
071300     IF TRK-PESO-MAXIMO-LBS > ZEROS
071400        COMPUTE WKS-UTIL-PESO-PCT ROUNDED =
071500                (WKS-TOTAL-PESO * 100) / TRK-PESO-MAXIMO-LBS
071600     END-IF
071700     IF TRK-VOLUMEN-MAXIMO-PCB > ZEROS
071800        COMPUTE WKS-UTIL-VOLUMEN-PCT ROUNDED =
071900                (WKS-TOTAL-VOLUMEN * 100) / TRK-VOLUMEN-MAXIMO-PCB
072000     END-IF.
072100 600-ARMA-RESULTADO-E. EXIT.
072200
072300*SUMA PESO/VOLUMEN DE LA ORDEN WKS-I SI QUEDO SELECCIONADA.
072400 601-SUMA-SI-SELECCIONADA SECTION.
072500     IF WKS-MEJOR-SEL-FLAG (WKS-I) = 'Y'
072600        ADD TO-PESO (WKS-I)    TO WKS-TOTAL-PESO
072700        ADD TO-VOLUMEN (WKS-I) TO WKS-TOTAL-VOLUMEN
072800     END-IF.
072900 601-SUMA-SI-SELECCIONADA-E. EXIT.
073000
073100*ESCRITURA DEL ENCABEZADO Y UNA LINEA POR ORDEN SELECCIONADA.
073200 700-ESCRIBE-RESULTADO SECTION.
073300     MOVE TRK-ID               TO RE-TRUCK-ID
073400     MOVE ZEROS                TO RE-CONTADOR-SEL
073500     MOVE WKS-TOTAL-PAGO       TO RE-PAGO-TOTAL-CENTAVOS
073600     MOVE WKS-TOTAL-PESO       TO RE-PESO-TOTAL-LBS
073700     MOVE WKS-TOTAL-VOLUMEN    TO RE-VOLUMEN-TOTAL-PCB
073800     MOVE WKS-UTIL-PESO-PCT    TO RE-UTIL-PESO-PCT
073900     MOVE WKS-UTIL-VOLUMEN-PCT TO RE-UTIL-VOLUMEN-PCT
074000
074100     IF WKS-NUM-ORDENES > 0
074200        PERFORM 701-CUENTA-SELECCIONADAS
074300           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-ORDENES
074400     END-IF
074500
074600     WRITE REG-RESULTADO FROM RES-ENCABEZADO
074700
074800     IF WKS-NUM-ORDENES > 0
074900        PERFORM 702-ESCRIBE-SI-SELECCIONADA
075000           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-ORDENES
075100     END-IF.
075200 700-ESCRIBE-RESULTADO-E. EXIT.
075300
075400*CUENTA LAS ORDENES SELECCIONADAS PARA RE-CONTADOR-SEL.
075500 701-CUENTA-SELECCIONADAS SECTION.
075600     IF WKS-MEJOR-SEL-FLAG (WKS-I) = 'Y'
075700        ADD 1 TO RE-CONTADOR-SEL
075800     END-IF.
075900 701-CUENTA-SELECCIONADAS-E. EXIT.
076000
076100*UNA LINEA DE DETALLE POR ORDEN SELECCIONADA.
076200 702-ESCRIBE-SI-SELECCIONADA SECTION.
076300     IF WKS-MEJOR-SEL-FLAG (WKS-I) = 'Y'
076400        MOVE SPACES           TO RES-DETALLE
076500        MOVE TO-ID (WKS-I)     TO RD-ORDER-ID
076600        WRITE REG-RESULTADO FROM RES-DETALLE
076700     END-IF.
076800 702-ESCRIBE-SI-SELECCIONADA-E. EXIT.
076900
077000*RECHAZO DE LOTE: DOCUMENTA EL MOTIVO Y MARCA INVALIDO.
077100 900-ERROR-FATAL SECTION.
077200     DISPLAY "*** LOTE RECHAZADO EN VALIDACION DE ENTRADA ***"
077300     DISPLAY "ORDEN/CAMION : " WKS-RECHAZO-ID
077400     DISPLAY "MOTIVO       : " WKS-RECHAZO-MOTIVO
077500     IF WKS-MODO-DEPURACION
077600        DISPLAY "ORDENES LEIDAS ANTES DEL RECHAZO : "
077700                 WKS-NUM-ORDENES
077800     END-IF
077900     MOVE 91 TO RETURN-CODE.
078000 900-ERROR-FATAL-E. EXIT.
078100
078200*MARCA EL LOTE COMO INVALIDO Y CUENTA EL RECHAZO.
078300 910-DOCUMENTA-RECHAZO SECTION.
078400     MOVE 'N' TO WKS-LOTE-VALIDO
078500     ADD  1   TO WKS-CONTADOR-ERRORES.
078600 910-DOCUMENTA-RECHAZO-E. EXIT.
078700
078800*CIERRE DE ARCHIVOS DE LA CORRIDA.
078900 800-CIERRA-ARCHIVOS SECTION.
079000     CLOSE TRUCK-IN, ORDERS-IN, RESULT-OUT.
079100 800-CIERRA-ARCHIVOS-E. EXIT.
